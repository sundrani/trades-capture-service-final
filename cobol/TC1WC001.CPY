000100******************************************************************
000200*                                                                *
000300*  COPY:    TC1WC001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CAPTURA DE OPERACIONES (CAPOP)                    *
001000*                                                                *
001100*  DESCRIPCION: AREA DE ENLACE ENTRE LOS PROGRAMAS DE CAPTURA    *
001200*               (TC1C001/TC1C002) Y LA RUTINA DE TRANSFORMACION  *
001300*               DE OPERACIONES (TC2C001). SE PASA POR CALL USING *
001400*               Y CONTIENE LA OPERACION CRUDA, LA OPERACION      *
001500*               CANONICA Y EL SOBRE DE SALIDA PARA LA PLATAFORMA *
001600*               DE CONTABILIDAD.                                *
001700*                                                                *
001800*               ESTE LAYOUT ES EL REGISTRO MAESTRO DE LA         *
001900*               APLICACION CAPOP; CUALQUIER CAMBIO DE ANCHO DE   *
002000*               CAMPO DEBE COORDINARSE CON LOS PROGRAMAS         *
002100*               CONSUMIDORES TC1C001, TC1C002 Y TC2C001, Y CON   *
002200*               EL EQUIPO DE CONTABILIDAD QUE RECIBE EL SOBRE    *
002300*               PLATAFORMA-TRADE.                                *
002400*                                                                *
002500******************************************************************
002600*     HISTORIAL DE CAMBIOS                                      *
002700*                                                                *
002800*     FECHA      AUTOR   TICKET     DESCRIPCION                 *
002900*     14/03/1987 JLF     CAPOP-001  VERSION INICIAL              *
003000*     03/02/1991 RMG     CAPOP-014  AMPLIA TIVAL A 12 POSIC.     *
003100*     27/10/1998 YGM     CAPOP-019  AJUSTE Y2K - FEC-HORA X(26)  *
003200*     14/04/2000 HCP     CAPOP-031  AGREGA INDICADORES PRESENTE  *
003300*     19/09/2002 JLF     CAPOP-047  RENOMBRA MONTO A CANTIDAD    *
003400*     22/01/2004 JLF     CAPOP-055  AGREGA AREA DE AUDITORIA     *
003500*     11/03/2005 RMG     CAPOP-058  DESCOMPONE FEC-HORA EN       *
003600*                                   COMPONENTES VIA REDEFINES    *
003700*     30/07/2007 HCP     CAPOP-066  DESCOMPONE CUENTA ENMASC.    *
003800*                                   VIA REDEFINES PARA REPORTES  *
003900*     05/02/2008 RMG     CAPOP-071  FEC-HORA-ISO ERA X(26) Y NO  *
004000*                                   ALCANZABA LA 'Z' FINAL; SE   *
004100*                                   AMPLIA A X(27)               *
004200*     02/06/2008 HCP     CAPOP-073  QUITA EL 01 PROPIO DE ESTE    *
004300*                                   MIEMBRO; CADA PROGRAMA YA LO  *
004400*                                   ENVOLVIA EN SU PROPIO 01, Y   *
004500*                                   QUEDABAN DOS REGISTROS        *
004600*                                   HERMANOS TRAS EL COPY          *
004700******************************************************************
004800*
004900*    CAPOP-073 - EL 01 ENVOLVENTE LO PONE CADA PROGRAMA CONSUMIDOR
005000*    (01 ... COPY TC1WC001) PARA QUE SOLO EXISTA UN NOMBRE DE
005100*    REGISTRO TRAS LA EXPANSION DEL COPY; ESTE MIEMBRO EMPIEZA EN
005200*    EL NIVEL 05
005300*
005400*    -----------------------------------------------------------
005500*    OPERACION CRUDA, TAL COMO LLEGA DEL ARCHIVO CSV O DEL
005600*    MENSAJE UNICO. NINGUN CAMPO DE ESTE GRUPO HA SIDO VALIDADO.
005700*    -----------------------------------------------------------
005800     05  WC-RAW-OPERACION.
005900         10  WC-RAW-INSTR-ID         PIC X(36).
006000         10  WC-RAW-CUENTA           PIC X(20).
006100         10  WC-RAW-TIVAL            PIC X(12).
006200         10  WC-RAW-TIPO-OPE         PIC X(10).
006300         10  WC-RAW-CANTIDAD         PIC S9(09)V9(04).
006400         10  WC-RAW-CANTIDAD-IND     PIC X(01).
006500             88  WC-RAW-CANT-PRESENTE        VALUE 'S'.
006600             88  WC-RAW-CANT-AUSENTE         VALUE 'N'.
006700         10  WC-RAW-PRECIO           PIC S9(09)V9(04).
006800         10  WC-RAW-PRECIO-IND       PIC X(01).
006900             88  WC-RAW-PRECIO-PRESENTE      VALUE 'S'.
007000             88  WC-RAW-PRECIO-AUSENTE       VALUE 'N'.
007100         10  FILLER                  PIC X(05).
007200*
007300*    -----------------------------------------------------------
007400*    OPERACION CANONICA, YA VALIDADA Y ENMASCARADA POR TC2C001
007500*    -----------------------------------------------------------
007600     05  WC-CANONICA-OPERACION.
007700         10  WC-CAN-INSTR-ID         PIC X(36).
007800         10  WC-CAN-CUENTA-ENMASC    PIC X(20).
007900*        CAPOP-066 - VISTA DE LA CUENTA ENMASCARADA POR BLOQUES,
008000*        USADA SOLO PARA ALINEAR COLUMNAS EN CONSULTAS DE SOPORTE
008100         10  WC-CAN-CUENTA-RE REDEFINES WC-CAN-CUENTA-ENMASC.
008200             15  WC-CAN-CTA-ENMASC-PFJ   PIC X(16).
008300             15  WC-CAN-CTA-ULT4         PIC X(04).
008400         10  WC-CAN-TIVAL            PIC X(12).
008500         10  WC-CAN-TIPO-OPE         PIC X(01).
008600             88  WC-CAN-ES-COMPRA            VALUE 'B'.
008700             88  WC-CAN-ES-VENTA             VALUE 'S'.
008800         10  WC-CAN-CANTIDAD         PIC S9(09)V9(04).
008900         10  WC-CAN-CANTIDAD-IND     PIC X(01).
009000             88  WC-CAN-CANT-PRESENTE        VALUE 'S'.
009100         10  WC-CAN-PRECIO           PIC S9(09)V9(04).
009200         10  WC-CAN-PRECIO-IND       PIC X(01).
009300             88  WC-CAN-PRECIO-PRESENTE      VALUE 'S'.
009400         10  WC-CAN-FEC-HORA         PIC X(26).
009500*        CAPOP-058 - COMPONENTES DE WC-CAN-FEC-HORA EN FORMATO
009600*        YYYY-MM-DD-HH.MM.SS.NNNNNN (HORA LOCAL DEL SERVIDOR)
009700         10  WC-CAN-FEC-HORA-RE REDEFINES WC-CAN-FEC-HORA.
009800             15  WC-CAN-FH-ANO           PIC 9(04).
009900             15  FILLER                  PIC X(01).
010000             15  WC-CAN-FH-MES           PIC 9(02).
010100             15  FILLER                  PIC X(01).
010200             15  WC-CAN-FH-DIA           PIC 9(02).
010300             15  FILLER                  PIC X(01).
010400             15  WC-CAN-FH-HOR           PIC 9(02).
010500             15  FILLER                  PIC X(01).
010600             15  WC-CAN-FH-MIN           PIC 9(02).
010700             15  FILLER                  PIC X(01).
010800             15  WC-CAN-FH-SEG           PIC 9(02).
010900             15  FILLER                  PIC X(01).
011000             15  WC-CAN-FH-MICROS        PIC 9(06).
011100         10  WC-CAN-FEC-HORA-IND     PIC X(01).
011200             88  WC-CAN-HORA-ASIGNADA        VALUE 'S'.
011300             88  WC-CAN-HORA-PENDIENTE       VALUE 'N'.
011400         10  FILLER                  PIC X(05).
011500*
011600*    -----------------------------------------------------------
011700*    SOBRE DE SALIDA PARA LA PLATAFORMA DE CONTABILIDAD
011800*    -----------------------------------------------------------
011900     05  WC-SOBRE-PLATAFORMA.
012000         10  WC-PLT-ID               PIC X(36).
012100         10  WC-PLT-CUENTA           PIC X(20).
012200         10  WC-PLT-TIVAL            PIC X(12).
012300         10  WC-PLT-TIPO-OPE         PIC X(01).
012400         10  WC-PLT-MONTO            PIC S9(09)V9(04).
012500         10  WC-PLT-FEC-HORA-ISO     PIC X(27).
012600         10  FILLER                  PIC X(04).
012700*
012800*    -----------------------------------------------------------
012900*    AREA DE AUDITORIA (CAPOP-055) - NO VIAJA AL ARCHIVO DE
013000*    SALIDA; SOLO SE USA PARA BITACORA INTERNA DE TC2C001
013100*    -----------------------------------------------------------
013200     05  WC-AUDITORIA.
013300         10  WC-AUD-PROGRAMA-ORIGEN  PIC X(08).
013400         10  WC-AUD-LINEA-CSV        PIC 9(07).
013500         10  WC-AUD-INTENTO-PUB      PIC 9(02).
013600         10  FILLER                  PIC X(10).
013700*
013800     05  FILLER                      PIC X(10).
