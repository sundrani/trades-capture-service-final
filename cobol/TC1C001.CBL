000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TC1C001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CAPTURA DE OPERACIONES (CAPOP)                    *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA BATCH QUE LEE EL ARCHIVO RAWTRADE       *
001200*               (OPERACIONES CRUDAS EN FORMATO CSV, UNA FILA     *
001300*               POR INSTRUCCION), LAS CANONICALIZA LLAMANDO A    *
001400*               TC2C001 Y EMITE EL SOBRE PLATAFORMA-TRADE PARA   *
001500*               EL SISTEMA DE CONTABILIDAD. NO ACUMULA RUPTURAS  *
001600*               DE CONTROL NI TOTALES; ES UNA TRANSFORMACION     *
001700*               REGISTRO A REGISTRO EN EL ORDEN DE ENTRADA.      *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100*
002200 PROGRAM-ID.   TC1C001.
002300 AUTHOR.       J. L. FIGUEROA.
002400 INSTALLATION. FACTORIA - MERCADO LIBRE DE DIVISAS.
002500 DATE-WRITTEN. 14/03/1987.
002600 DATE-COMPILED.
002700 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
002800******************************************************************
002900*     HISTORIAL DE CAMBIOS                                      *
003000*                                                                *
003100*     FECHA      AUTOR   TICKET     DESCRIPCION                 *
003200*     14/03/1987 JLF     CAPOP-001  VERSION INICIAL - CARGA      *
003300*                                   MASIVA DE OPERACIONES DESDE  *
003400*                                   CINTA DE INTERCAMBIO         *
003500*     22/09/1988 RMG     CAPOP-006  AGREGA VALIDACION DE TIVAL   *
003600*     11/01/1990 RMG     CAPOP-011  CAMBIA ENTRADA DE CINTA A    *
003700*                                   ARCHIVO SECUENCIAL EN DISCO  *
003800*     03/02/1991 RMG     CAPOP-014  AMPLIA TIVAL A 12 POSICIONES *
003900*     19/07/1993 HCP     CAPOP-017  ENMASCARA NUMERO DE CUENTA   *
004000*                                   ANTES DE ESCRIBIR EL SOBRE   *
004100*     27/10/1998 YGM     CAPOP-019  AJUSTE DE SIGLO (Y2K) EN EL  *
004200*                                   SELLO DE FECHA-HORA DEL      *
004300*                                   SOBRE PLATAFORMA-TRADE       *
004400*     14/04/2000 HCP     CAPOP-031  SALTA LA FILA DE ENCABEZADO  *
004500*                                   DEL CSV ANTES DE PROCESAR    *
004600*     19/09/2002 JLF     CAPOP-047  RENOMBRA CAMPO MONTO A       *
004700*                                   CANTIDAD EN TODO EL SOBRE    *
004800*     22/01/2004 JLF     CAPOP-055  AGREGA CONTADOR DE RECHAZOS  *
004900*                                   Y BITACORA A SYSOUT          *
005000*     30/07/2007 HCP     CAPOP-066  DEJA DE ESCRIBIR TOTALES DE  *
005100*                                   CONTROL; LA PLATAFORMA LOS   *
005200*                                   CALCULA DEL LADO CONTABLE    *
005300*     05/02/2008 RMG     CAPOP-071  AJUSTA SOBRE PLATAFORMA-TRADE*
005400*                                   PARA EL ENSANCHE DE WC-PLT-  *
005500*                                   FEC-HORA-ISO EN TC1WC001      *
005600*     19/05/2008 JLF     CAPOP-072  AGREGA CONTEO DE COMAS Y     *
005700*                                   LARGO DE FILA A LA BITACORA  *
005800*                                   DE DIAGNOSTICO DEL CSV        *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SOURCE-COMPUTER.  FACTORIA-3090.
006500 OBJECT-COMPUTER.  FACTORIA-3090.
006600 SPECIAL-NAMES.
006700     C01             IS TOP-OF-FORM
006800     CLASS CLASE-TIVAL-VALIDO IS 'A' THRU 'Z' '0' THRU '9'
006900     UPSI-0          ON STATUS IS UPSI-0-ENCENDIDO
007000                      OFF STATUS IS UPSI-0-APAGADO.
007100*
007200 INPUT-OUTPUT SECTION.
007300*
007400 FILE-CONTROL.
007500     SELECT RAW-TRADE-FILE      ASSIGN TO RAWTRADE
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-RAW-TRADE.
007800*
007900     SELECT PLATFORM-TRADE-FILE ASSIGN TO PLATTRDE
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-PLATFORM-TRADE.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  RAW-TRADE-FILE
008800     RECORD CONTAINS 250 CHARACTERS
008900     LABEL RECORD IS STANDARD.
009000 01  RAW-TRADE-REC                  PIC X(250).
009100*    CAPOP-011 - VISTA DE COLUMNAS FIJAS DE LA CINTA DE
009200*    INTERCAMBIO ORIGINAL, CONSERVADA PARA CONTRASTAR CONTEOS
009300*    DE CAMPO CONTRA EL ARCHIVO CSV QUE LA SUSTITUYO
009400 01  RAW-TRADE-REC-RE REDEFINES RAW-TRADE-REC.
009500     05  RT-LEG-INSTR-ID             PIC X(36).
009600     05  RT-LEG-CUENTA               PIC X(20).
009700     05  RT-LEG-TIVAL                PIC X(12).
009800     05  RT-LEG-TIPO-OPE             PIC X(10).
009900     05  RT-LEG-CANTIDAD             PIC X(15).
010000     05  RT-LEG-PRECIO               PIC X(15).
010100     05  FILLER                      PIC X(142).
010200*
010300 FD  PLATFORM-TRADE-FILE
010400     RECORD CONTAINS 160 CHARACTERS
010500     LABEL RECORD IS STANDARD.
010600 01  PLATFORM-TRADE-REC             PIC X(160).
010700*
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*                AREA DE CONTANTES                               *
011100******************************************************************
011200 01  CT-CONTANTES.
011300     05  CT-PROGRAMA                 PIC X(07)   VALUE 'TC1C001'.
011400     05  CT-TC2C001                  PIC X(08)   VALUE 'TC2C001'.
011500     05  CT-SI                       PIC X(01)   VALUE 'S'.
011600     05  CT-NO                       PIC X(01)   VALUE 'N'.
011700     05  CT-COMA                     PIC X(01)   VALUE ','.
011800******************************************************************
011900*                AREA DE SWITCHES                                *
012000******************************************************************
012100 01  SW-SWITCHES.
012200     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.
012300         88  FIN-ARCHIVO                         VALUE 'S'.
012400         88  NO-FIN-ARCHIVO                       VALUE 'N'.
012500     05  SW-ENCABEZADO-LEIDO         PIC X(01)   VALUE 'N'.
012600         88  ENCABEZADO-LEIDO                    VALUE 'S'.
012700******************************************************************
012800*                AREA DE CONTADORES                              *
012900******************************************************************
013000 01  CN-CONTADORES.
013100     05  CN-LEIDOS                   PIC 9(07)   COMP-3 VALUE 0.
013200     05  CN-EMITIDOS                 PIC 9(07)   COMP-3 VALUE 0.
013300     05  CN-RECHAZADOS               PIC 9(07)   COMP-3 VALUE 0.
013400******************************************************************
013500*                AREA DE INDICES                                 *
013600******************************************************************
013700 01  IN-INDICES.
013800     05  IN-CAMPO                    PIC S9(03)  COMP   VALUE 0.
013900******************************************************************
014000*     CAPOP-055 - CONTADORES SUELTOS DE BITACORA (NO FORMAN       *
014100*     PARTE DE NINGUN GRUPO; SE DECLARAN A NIVEL 77 POR HABITO    *
014200*     DEL AREA PARA CONTADORES DE VIDA CORTA)                     *
014300******************************************************************
014400 77  WS-77-COMAS-CSV                 PIC S9(03)  COMP   VALUE 0.
014500 77  WS-77-LARGO-FILA-CSV             PIC S9(05)  COMP   VALUE 0.
014600******************************************************************
014700*                AREA DE MENSAJES                                *
014800******************************************************************
014900 01  ME-MENSAJES-ERROR.
015000     05  ME-RECHAZO.
015100         10  FILLER            PIC X(18) VALUE 'TC1C001 RECHAZO =>'.
015200         10  ME-RECHAZO-ID     PIC X(36).
015300         10  FILLER            PIC X(10) VALUE ' MOTIVO =>'.
015400         10  ME-RECHAZO-TEXTO  PIC X(60).
015500******************************************************************
015600*                AREA DE ESTADO DE ARCHIVOS                      *
015700******************************************************************
015800 01  FS-ESTADOS-ARCHIVO.
015900     05  FS-RAW-TRADE                PIC X(02).
016000         88  FS-RAW-OK                          VALUE '00'.
016100         88  FS-RAW-EOF                          VALUE '10'.
016200     05  FS-PLATFORM-TRADE            PIC X(02).
016300         88  FS-PLT-OK                          VALUE '00'.
016400******************************************************************
016500*          AREA DE PARTICION DE LA FILA CSV                      *
016600******************************************************************
016700 01  WS-CSV-CAMPOS.
016800     05  WS-CSV-INSTR-ID             PIC X(36).
016900     05  WS-CSV-CUENTA               PIC X(20).
017000     05  WS-CSV-TIVAL                PIC X(12).
017100     05  WS-CSV-TIPO-OPE             PIC X(10).
017200     05  WS-CSV-CANTIDAD-TXT         PIC X(15).
017300     05  WS-CSV-PRECIO-TXT           PIC X(15).
017400     05  FILLER                      PIC X(10).
017500*    CAPOP-055 - VISTA DEL INSTRUCTIONID EN DOS MITADES, USADA EN
017600*    LA BITACORA DE RECHAZOS CUANDO EL TEXTO COMPLETO NO CABE EN
017700*    UNA SOLA LINEA DE SYSOUT
017800 01  WS-CSV-CAMPOS-RE REDEFINES WS-CSV-CAMPOS.
017900     05  WS-CSV-INSTR-ID-PFJ         PIC X(18).
018000     05  WS-CSV-INSTR-ID-SFJ         PIC X(18).
018100     05  FILLER                      PIC X(82).
018200******************************************************************
018300*     AREA DE CONVERSION DE TEXTO DECIMAL A NUMERICO             *
018400*     (CAPOP-011 - EL CSV TRAE CANTIDAD/PRECIO COMO TEXTO CON     *
018500*     PUNTO DECIMAL; SE ARMA EL VALOR NUMERICO SUPERPONIENDO      *
018600*     LA PARTE ENTERA Y LA PARTE DECIMAL SOBRE UN REDEFINES CON   *
018700*     4 DECIMALES IMPLICITOS, SIN USAR FUNCIONES INTRINSECAS)     *
018800******************************************************************
018900 01  WS-CONVERSION-DECIMAL.
019000     05  WS-CONV-TEXTO               PIC X(15).
019100     05  WS-CONV-TEXTO-SINSIGNO      PIC X(15).
019200     05  WS-CONV-SIGNO               PIC X(01).
019300     05  WS-CONV-ENTERO-TXT          PIC X(09) JUSTIFIED RIGHT.
019400     05  WS-CONV-DECIMAL-TXT         PIC X(04).
019500     05  WS-CONV-COMBINADO.
019600         10  WS-CONV-COMB-ENTERO     PIC 9(09).
019700         10  WS-CONV-COMB-DECIM      PIC 9(04).
019800     05  WS-CONV-VALOR REDEFINES WS-CONV-COMBINADO
019900                                     PIC S9(09)V9(04).
020000******************************************************************
020100*                AREAS DE LLAMADA A TC2C001                      *
020200******************************************************************
020300 01  WS-TC1-WC-INTERFAZ.
020400     COPY TC1WC001.
020500*
020600 01  WS-TC1-RC-RETORNO.
020700     COPY TC1RC001.
020800*
020900 PROCEDURE DIVISION.
021000*
021100 MAINLINE.
021200*
021300     PERFORM 1000-INICIO
021400        THRU 1000-INICIO-EXIT
021500*
021600     PERFORM 2000-PROCESO
021700        THRU 2000-PROCESO-EXIT
021800        UNTIL FIN-ARCHIVO
021900*
022000     PERFORM 3000-FIN
022100        THRU 3000-FIN-EXIT
022200*
022300     STOP RUN.
022400******************************************************************
022500* 1000-INICIO - ABRE ARCHIVOS Y SALTA EL ENCABEZADO DEL CSV       *
022600******************************************************************
022700 1000-INICIO.
022800*
022900     OPEN INPUT  RAW-TRADE-FILE
023000     IF  NOT FS-RAW-OK
023100         DISPLAY 'TC1C001 - NO ABRE RAWTRADE - FS=' FS-RAW-TRADE
023200         MOVE 'S' TO SW-FIN-ARCHIVO
023300         GO TO 1000-INICIO-EXIT
023400     END-IF
023500*
023600     OPEN OUTPUT PLATFORM-TRADE-FILE
023700     IF  NOT FS-PLT-OK
023800         DISPLAY 'TC1C001 - NO ABRE PLATTRDE - FS='
023900                 FS-PLATFORM-TRADE
024000         MOVE 'S' TO SW-FIN-ARCHIVO
024100         GO TO 1000-INICIO-EXIT
024200     END-IF
024300*
024400     READ RAW-TRADE-FILE
024500         AT END
024600             MOVE 'S' TO SW-FIN-ARCHIVO
024700     END-READ
024800*
024900     IF  NOT FIN-ARCHIVO
025000         SET ENCABEZADO-LEIDO TO TRUE
025100         READ RAW-TRADE-FILE
025200             AT END
025300                 MOVE 'S' TO SW-FIN-ARCHIVO
025400         END-READ
025500     END-IF
025600*
025700     .
025800 1000-INICIO-EXIT.
025900     EXIT.
026000******************************************************************
026100* 2000-PROCESO - TRATA UNA FILA Y LEE LA SIGUIENTE                *
026200******************************************************************
026300 2000-PROCESO.
026400*
026500     ADD 1 TO CN-LEIDOS
026600*
026700     PERFORM 2100-PARTIR-FILA-CSV
026800        THRU 2100-PARTIR-FILA-CSV-EXIT
026900*
027000     PERFORM 2200-TRATAR-REGISTRO
027100        THRU 2200-TRATAR-REGISTRO-EXIT
027200*
027300     READ RAW-TRADE-FILE
027400         AT END
027500             MOVE 'S' TO SW-FIN-ARCHIVO
027600     END-READ
027700*
027800     .
027900 2000-PROCESO-EXIT.
028000     EXIT.
028100******************************************************************
028200* 2100-PARTIR-FILA-CSV - DESCOMPONE LA FILA EN SUS CAMPOS         *
028300* COLUMNAS: instructionId, account_number, security_id,          *
028400*           trade_type, quantity, price                          *
028500******************************************************************
028600 2100-PARTIR-FILA-CSV.
028700*
028800     INITIALIZE WS-CSV-CAMPOS
028900*
029000     MOVE ZERO TO WS-77-COMAS-CSV
029100     INSPECT RAW-TRADE-REC TALLYING WS-77-COMAS-CSV
029200         FOR ALL CT-COMA
029300     INSPECT RAW-TRADE-REC TALLYING WS-77-LARGO-FILA-CSV
029400         FOR CHARACTERS BEFORE INITIAL SPACE
029500     UNSTRING RAW-TRADE-REC
029600         DELIMITED BY CT-COMA
029700         INTO WS-CSV-INSTR-ID
029800              WS-CSV-CUENTA
029900              WS-CSV-TIVAL
030000              WS-CSV-TIPO-OPE
030100              WS-CSV-CANTIDAD-TXT
030200              WS-CSV-PRECIO-TXT
030300     END-UNSTRING
030400*
030500     .
030600 2100-PARTIR-FILA-CSV-EXIT.
030700     EXIT.
030800******************************************************************
030900* 2150-CONVERTIR-DECIMAL - PASA WS-CONV-TEXTO (TEXTO CON PUNTO    *
031000* DECIMAL Y SIGNO OPCIONAL) A WS-CONV-VALOR, SIN FUNCIONES        *
031100* INTRINSECAS. EL LLAMADOR DEJA EL RESULTADO EN WS-CONV-VALOR.    *
031200******************************************************************
031300 2150-CONVERTIR-DECIMAL.
031400*
031500     INITIALIZE WS-CONV-TEXTO-SINSIGNO
031600                WS-CONV-SIGNO
031700                WS-CONV-ENTERO-TXT
031800                WS-CONV-DECIMAL-TXT
031900                WS-CONV-COMBINADO
032000*
032100     IF  WS-CONV-TEXTO(1:1) = '-'
032200         MOVE '-'                     TO WS-CONV-SIGNO
032300         MOVE WS-CONV-TEXTO(2:14)     TO WS-CONV-TEXTO-SINSIGNO
032400     ELSE
032500         MOVE '+'                     TO WS-CONV-SIGNO
032600         MOVE WS-CONV-TEXTO           TO WS-CONV-TEXTO-SINSIGNO
032700     END-IF
032800*
032900     UNSTRING WS-CONV-TEXTO-SINSIGNO
033000         DELIMITED BY '.'
033100         INTO WS-CONV-ENTERO-TXT
033200              WS-CONV-DECIMAL-TXT
033300     END-UNSTRING
033400*
033500     INSPECT WS-CONV-ENTERO-TXT  REPLACING LEADING SPACE BY '0'
033600     INSPECT WS-CONV-DECIMAL-TXT REPLACING ALL SPACE BY '0'
033700*
033800     MOVE WS-CONV-ENTERO-TXT          TO WS-CONV-COMB-ENTERO
033900     MOVE WS-CONV-DECIMAL-TXT         TO WS-CONV-COMB-DECIM
034000*
034100     IF  WS-CONV-SIGNO = '-'
034200         COMPUTE WS-CONV-VALOR = WS-CONV-VALOR * -1
034300     END-IF
034400*
034500     .
034600 2150-CONVERTIR-DECIMAL-EXIT.
034700     EXIT.
034800******************************************************************
034900* 2200-TRATAR-REGISTRO - CANONICALIZA, ARMA Y EMITE EL SOBRE      *
035000******************************************************************
035100 2200-TRATAR-REGISTRO.
035200*
035300     INITIALIZE WC-RAW-OPERACION
035400*
035500     MOVE WS-CSV-INSTR-ID             TO WC-RAW-INSTR-ID
035600     MOVE WS-CSV-CUENTA               TO WC-RAW-CUENTA
035700     MOVE WS-CSV-TIVAL                TO WC-RAW-TIVAL
035800     MOVE WS-CSV-TIPO-OPE             TO WC-RAW-TIPO-OPE
035900*
036000     IF  WS-CSV-CANTIDAD-TXT NOT = SPACES
036100         MOVE CT-SI TO WC-RAW-CANTIDAD-IND
036200     ELSE
036300         MOVE CT-NO TO WC-RAW-CANTIDAD-IND
036400     END-IF
036500*
036600     IF  WS-CSV-PRECIO-TXT NOT = SPACES
036700         MOVE CT-SI TO WC-RAW-PRECIO-IND
036800     ELSE
036900         MOVE CT-NO TO WC-RAW-PRECIO-IND
037000     END-IF
037100*
037200     MOVE CT-PROGRAMA                 TO WC-AUD-PROGRAMA-ORIGEN
037300     MOVE CN-LEIDOS                   TO WC-AUD-LINEA-CSV
037400*
037500     IF  WC-RAW-CANT-PRESENTE
037600         MOVE WS-CSV-CANTIDAD-TXT     TO WS-CONV-TEXTO
037700         PERFORM 2150-CONVERTIR-DECIMAL
037800            THRU 2150-CONVERTIR-DECIMAL-EXIT
037900         MOVE WS-CONV-VALOR           TO WC-RAW-CANTIDAD
038000     ELSE
038100         MOVE ZEROS                   TO WC-RAW-CANTIDAD
038200     END-IF
038300*
038400     IF  WC-RAW-PRECIO-PRESENTE
038500         MOVE WS-CSV-PRECIO-TXT       TO WS-CONV-TEXTO
038600         PERFORM 2150-CONVERTIR-DECIMAL
038700            THRU 2150-CONVERTIR-DECIMAL-EXIT
038800         MOVE WS-CONV-VALOR           TO WC-RAW-PRECIO
038900     ELSE
039000         MOVE ZEROS                   TO WC-RAW-PRECIO
039100     END-IF
039200*
039300     CALL CT-TC2C001    USING WS-TC1-WC-INTERFAZ
039400                               WS-TC1-RC-RETORNO
039500*
039600     IF  RC-CORRECTO
039700         ADD 1 TO CN-EMITIDOS
039800         PERFORM 2300-ESCRIBIR-SOBRE
039900            THRU 2300-ESCRIBIR-SOBRE-EXIT
040000     ELSE
040100         ADD 1 TO CN-RECHAZADOS
040200         MOVE WC-RAW-INSTR-ID          TO ME-RECHAZO-ID
040300         MOVE RC-MENSAJE                TO ME-RECHAZO-TEXTO
040400         DISPLAY ME-RECHAZO
040500     END-IF
040600*
040700     .
040800 2200-TRATAR-REGISTRO-EXIT.
040900     EXIT.
041000******************************************************************
041100* 2300-ESCRIBIR-SOBRE - ARMA LA FILA DE SALIDA Y LA ESCRIBE       *
041200******************************************************************
041300 2300-ESCRIBIR-SOBRE.
041400*
041500     MOVE SPACES TO PLATFORM-TRADE-REC
041600*
041700     STRING WC-PLT-ID          DELIMITED BY SPACE
041800            CT-COMA            DELIMITED BY SIZE
041900            WC-PLT-CUENTA      DELIMITED BY SPACE
042000            CT-COMA            DELIMITED BY SIZE
042100            WC-PLT-TIVAL       DELIMITED BY SPACE
042200            CT-COMA            DELIMITED BY SIZE
042300            WC-PLT-TIPO-OPE    DELIMITED BY SIZE
042400            CT-COMA            DELIMITED BY SIZE
042500            WC-PLT-MONTO       DELIMITED BY SIZE
042600            CT-COMA            DELIMITED BY SIZE
042700            WC-PLT-FEC-HORA-ISO DELIMITED BY SPACE
042800         INTO PLATFORM-TRADE-REC
042900     END-STRING
043000*
043100     WRITE PLATFORM-TRADE-REC
043200*
043300     .
043400 2300-ESCRIBIR-SOBRE-EXIT.
043500     EXIT.
043600******************************************************************
043700* 3000-FIN - CIERRA ARCHIVOS Y DEJA CONSTANCIA EN SYSOUT          *
043800******************************************************************
043900 3000-FIN.
044000*
044100     IF  FS-RAW-OK OR FS-RAW-EOF
044200         CLOSE RAW-TRADE-FILE
044300     END-IF
044400*
044500     CLOSE PLATFORM-TRADE-FILE
044600*
044700     DISPLAY 'TC1C001 - LEIDOS     = ' CN-LEIDOS
044800     DISPLAY 'TC1C001 - EMITIDOS   = ' CN-EMITIDOS
044900     DISPLAY 'TC1C001 - RECHAZADOS = ' CN-RECHAZADOS
045000*
045100     .
045200 3000-FIN-EXIT.
045300     EXIT.
