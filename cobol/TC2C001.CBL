000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TC2C001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CAPTURA DE OPERACIONES (CAPOP)                    *
001000*                                                                *
001100*  DESCRIPCION: RUTINA DE SERVICIO QUE TRANSFORMA UNA OPERACION   *
001200*               CRUDA (WC-RAW-OPERACION) EN SU FORMA CANONICA     *
001300*               (WC-CANONICA-OPERACION) Y ARMA EL SOBRE DE        *
001400*               SALIDA PARA LA PLATAFORMA (WC-SOBRE-PLATAFORMA).  *
001500*               ES LLAMADA UNA VEZ POR OPERACION TANTO DESDE EL   *
001600*               PROGRAMA DE CARGA MASIVA (TC1C001) COMO DESDE EL  *
001700*               PROGRAMA DE TRANSACCION UNICA (TC1C002). MANTIENE *
001800*               UNA TABLA EN MEMORIA DE LAS OPERACIONES YA        *
001900*               CANONICALIZADAS EN LA CORRIDA, PARA NO REASIGNAR  *
002000*               EL SELLO DE FECHA-HORA SI LA MISMA INSTRUCCION    *
002100*               SE VUELVE A ARMAR EN SOBRE MAS DE UNA VEZ.        *
002200*                                                                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500*
002600 PROGRAM-ID.   TC2C001.
002700 AUTHOR.       H. C. PRIETO.
002800 INSTALLATION. FACTORIA - MERCADO LIBRE DE DIVISAS.
002900 DATE-WRITTEN. 14/03/1987.
003000 DATE-COMPILED.
003100 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003200******************************************************************
003300*     HISTORIAL DE CAMBIOS                                      *
003400*                                                                *
003500*     FECHA      AUTOR   TICKET     DESCRIPCION                 *
003600*     14/03/1987 JLF     CAPOP-001  VERSION INICIAL - VALIDA     *
003700*                                   TIVAL Y ENMASCARA CUENTA     *
003800*     22/09/1988 RMG     CAPOP-006  AGREGA VALIDACION DE TIVAL   *
003900*                                   CONTRA CLASE ALFANUMERICA    *
004000*     19/07/1993 HCP     CAPOP-017  ENMASCARA NUMERO DE CUENTA   *
004100*                                   DEJANDO VISIBLES LOS ULTIMOS *
004200*                                   4 DIGITOS                    *
004300*     27/10/1998 YGM     CAPOP-019  AJUSTE DE SIGLO (Y2K) EN     *
004400*                                   TODOS LOS SELLOS DE FECHA    *
004500*     14/04/2000 HCP     CAPOP-032  AGREGA TABLA EN MEMORIA PARA *
004600*                                   NO REASIGNAR LA FECHA-HORA   *
004700*                                   DE UNA OPERACION YA ARMADA   *
004800*     19/09/2002 JLF     CAPOP-047  RENOMBRA MONTO A CANTIDAD Y  *
004900*                                   AGREGA CAMPO DE PRECIO       *
005000*     22/01/2004 JLF     CAPOP-048  GENERA IDENTIFICADOR CUANDO  *
005100*                                   LA INSTRUCCION LLEGA SIN UNO *
005200*     30/07/2007 HCP     CAPOP-066  RENDERIZA EL SELLO DE        *
005300*                                   FECHA-HORA EN FORMATO ISO-8601*
005400*                                   UTC PARA EL SOBRE PLATAFORMA *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SOURCE-COMPUTER.  FACTORIA-3090.
006100 OBJECT-COMPUTER.  FACTORIA-3090.
006200 SPECIAL-NAMES.
006300     C01             IS TOP-OF-FORM
006400     CLASS CLASE-TIVAL-VALIDO IS 'A' THRU 'Z' '0' THRU '9'
006500     UPSI-0          ON STATUS IS UPSI-0-ENCENDIDO
006600                      OFF STATUS IS UPSI-0-APAGADO.
006700*
006800 INPUT-OUTPUT SECTION.
006900*
007000 DATA DIVISION.
007100*
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                AREA DE CONTANTES                               *
007500******************************************************************
007600 01  CT-CONTANTES.
007700     05  CT-PROGRAMA                 PIC X(07)   VALUE 'TC2C001'.
007800     05  CT-X                        PIC X(01)   VALUE 'X'.
007900     05  CT-BUY                      PIC X(03)   VALUE 'buy'.
008000     05  CT-B-MINUS                  PIC X(01)   VALUE 'b'.
008100     05  CT-SELL                     PIC X(04)   VALUE 'sell'.
008200     05  CT-S-MINUS                  PIC X(01)   VALUE 's'.
008300******************************************************************
008400*                AREA DE MENSAJES                                *
008500******************************************************************
008600 01  ME-MENSAJES-ERROR.
008700     05  ME-TIVAL-INVALIDO   PIC X(60) VALUE
008800         'SECURITY_ID CONTIENE CARACTERES NO PERMITIDOS'.
008900     05  ME-TIPO-OPE-INVALIDO PIC X(60) VALUE
009000         'TRADE_TYPE NO ES BUY/B NI SELL/S'.
009100******************************************************************
009200*                AREA DE INDICES Y CONTADORES                    *
009300******************************************************************
009400 01  IN-INDICES.
009500     05  IN-I                        PIC S9(03)  COMP   VALUE 0.
009600     05  IN-LON-CTA                  PIC S9(03)  COMP   VALUE 0.
009700     05  IN-LON-TIPO                 PIC S9(03)  COMP   VALUE 0.
009800     05  IN-LON-TIVAL                PIC S9(03)  COMP   VALUE 0.
009900 01  CN-GENERADOR-ID                 PIC 9(07)   COMP-3 VALUE 0.
010000******************************************************************
010100*          AREA DE TRABAJO PARA ENMASCARAR LA CUENTA              *
010200******************************************************************
010300 01  WS-ENMASCARAMIENTO.
010400     05  WS-CUENTA-TRABAJO           PIC X(20).
010500******************************************************************
010600*          AREA DE TRABAJO PARA NORMALIZAR EL TIPO DE OPERACION   *
010700******************************************************************
010800 01  WS-NORMALIZACION-TIPO.
010900     05  WS-TIPO-TRIM                PIC X(10).
011000******************************************************************
011100*          AREA DE FECHA Y HORA DEL SISTEMA (CAPOP-032)          *
011200******************************************************************
011300 01  WS-FECHA-SISTEMA.
011400     05  WS-FEC-AAAAMMDD             PIC 9(08).
011500     05  WS-FEC-RE REDEFINES WS-FEC-AAAAMMDD.
011600         10  WS-FEC-AAAA             PIC 9(04).
011700         10  WS-FEC-MM                PIC 9(02).
011800         10  WS-FEC-DD                PIC 9(02).
011900 01  WS-HORA-SISTEMA.
012000     05  WS-HOR-HHMMSSCC             PIC 9(08).
012100     05  WS-HOR-RE REDEFINES WS-HOR-HHMMSSCC.
012200         10  WS-HOR-HH                PIC 9(02).
012300         10  WS-HOR-MI                PIC 9(02).
012400         10  WS-HOR-SS                PIC 9(02).
012500         10  WS-HOR-CC                PIC 9(02).
012600******************************************************************
012700*     AREA PARA GENERAR UN IDENTIFICADOR CUANDO LA INSTRUCCION    *
012800*     LLEGA SIN instructionId (REGLA 1 - CAPOP-048)               *
012900******************************************************************
013000 01  WS-ID-GENERADO.
013100     05  WS-ID-TEXTO                 PIC X(36).
013200     05  WS-ID-RE REDEFINES WS-ID-TEXTO.
013300         10  WS-ID-PROGRAMA           PIC X(07).
013400         10  WS-ID-FECHA              PIC X(08).
013500         10  WS-ID-HORA               PIC X(08).
013600         10  WS-ID-SECUENCIA          PIC 9(07).
013700         10  FILLER                   PIC X(06).
013800******************************************************************
013900*     TABLA EN MEMORIA DE OPERACIONES YA CANONICALIZADAS EN LA    *
014000*     CORRIDA (CAPOP-032) - EVITA REASIGNAR EL SELLO DE FECHA-    *
014100*     HORA DE UNA INSTRUCCION QUE VUELVE A ARMARSE EN SOBRE       *
014200******************************************************************
014300 01  TB2-CANONICAL-TABLE.
014400     05  TB2-ENTRADA OCCURS 500 TIMES
014500                     INDEXED BY TB2-IDX.
014600         10  TB2-INSTR-ID            PIC X(36).
014700         10  TB2-FEC-HORA            PIC X(26).
014800         10  TB2-ACTIVA              PIC X(01) VALUE 'N'.
014900             88  TB2-ENTRADA-ACTIVA          VALUE 'S'.
015000         10  FILLER                  PIC X(05).
015100 01  CN-TB2-OCUPADAS                 PIC S9(05)  COMP   VALUE 0.
015200******************************************************************
015300*                AREA DE ENLACE (LINKAGE SECTION)                *
015400******************************************************************
015500 LINKAGE SECTION.
015600*
015700 01  TC1-WC-INTERFAZ.
015800     COPY TC1WC001.
015900*
016000 01  TC1-RC-RETORNO.
016100     COPY TC1RC001.
016200*
016300 PROCEDURE DIVISION USING TC1-WC-INTERFAZ
016400                           TC1-RC-RETORNO.
016500*
016600 MAINLINE.
016700*
016800     PERFORM 1000-INICIO
016900        THRU 1000-INICIO-EXIT
017000*
017100     PERFORM 2000-CANONICALIZAR
017200        THRU 2000-CANONICALIZAR-EXIT
017300*
017400     IF  RC-CORRECTO
017500         PERFORM 2600-GUARDA-TABLA
017600            THRU 2600-GUARDA-TABLA-EXIT
017700         PERFORM 2700-ARMA-SOBRE
017800            THRU 2700-ARMA-SOBRE-EXIT
017900     END-IF
018000*
018100     GOBACK.
018200******************************************************************
018300* 1000-INICIO - LIMPIA LAS AREAS DE SALIDA Y DE RETORNO           *
018400******************************************************************
018500 1000-INICIO.
018600*
018700     INITIALIZE WC-CANONICA-OPERACION
018800                WC-SOBRE-PLATAFORMA
018900                TC1-RC-RETORNO
019000*
019100     SET RC-CORRECTO TO TRUE
019200*
019300     .
019400 1000-INICIO-EXIT.
019500     EXIT.
019600******************************************************************
019700* 2000-CANONICALIZAR - APLICA LAS REGLAS DE CANONICALIZACION      *
019800******************************************************************
019900 2000-CANONICALIZAR.
020000*
020100     PERFORM 2100-ID-DEFAULT
020200        THRU 2100-ID-DEFAULT-EXIT
020300*
020400     PERFORM 2200-MASK-CUENTA
020500        THRU 2200-MASK-CUENTA-EXIT
020600*
020700     PERFORM 2300-VALIDA-TIVAL
020800        THRU 2300-VALIDA-TIVAL-EXIT
020900*
021000     IF  RC-CORRECTO
021100         PERFORM 2400-NORMALIZA-TIPO
021200            THRU 2400-NORMALIZA-TIPO-EXIT
021300     END-IF
021400*
021500     IF  RC-CORRECTO
021600         PERFORM 2500-CONV-MONTO
021700            THRU 2500-CONV-MONTO-EXIT
021800     END-IF
021900*
022000     .
022100 2000-CANONICALIZAR-EXIT.
022200     EXIT.
022300******************************************************************
022400* 2100-ID-DEFAULT - REGLA 1: SI instructionId LLEGA EN BLANCO,    *
022500* SE GENERA UN IDENTIFICADOR UNICO PARA LA CORRIDA A PARTIR DEL   *
022600* PROGRAMA, LA FECHA Y HORA DEL SISTEMA Y UN CONTADOR INTERNO.    *
022700******************************************************************
022800 2100-ID-DEFAULT.
022900*
023000     IF  WC-RAW-INSTR-ID = SPACES
023100         ADD 1 TO CN-GENERADOR-ID
023200         ACCEPT WS-FEC-AAAAMMDD     FROM DATE YYYYMMDD
023300         ACCEPT WS-HOR-HHMMSSCC     FROM TIME
023400         MOVE CT-PROGRAMA            TO WS-ID-PROGRAMA
023500         MOVE WS-FEC-AAAAMMDD        TO WS-ID-FECHA
023600         MOVE WS-HOR-HHMMSSCC        TO WS-ID-HORA
023700         MOVE CN-GENERADOR-ID        TO WS-ID-SECUENCIA
023800         MOVE WS-ID-TEXTO            TO WC-CAN-INSTR-ID
023900     ELSE
024000         MOVE WC-RAW-INSTR-ID        TO WC-CAN-INSTR-ID
024100     END-IF
024200*
024300     .
024400 2100-ID-DEFAULT-EXIT.
024500     EXIT.
024600******************************************************************
024700* 2200-MASK-CUENTA - REGLA 2: SI LA CUENTA TIENE 4 CARACTERES O   *
024800* MENOS (O VIENE EN BLANCO) SE DEJA IGUAL; EN CASO CONTRARIO SE   *
024900* SUSTITUYE TODO MENOS LOS ULTIMOS 4 CARACTERES POR 'X'.          *
025000******************************************************************
025100 2200-MASK-CUENTA.
025200*
025300     MOVE SPACES TO WS-CUENTA-TRABAJO
025400     MOVE 0      TO IN-LON-CTA
025500*
025600     INSPECT WC-RAW-CUENTA
025700         TALLYING IN-LON-CTA FOR CHARACTERS BEFORE INITIAL SPACE
025800*
025900     IF  IN-LON-CTA NOT > 4
026000         MOVE WC-RAW-CUENTA          TO WC-CAN-CUENTA-ENMASC
026100     ELSE
026200         MOVE WC-RAW-CUENTA          TO WS-CUENTA-TRABAJO
026300         PERFORM 2210-RELLENAR-X
026400            THRU 2210-RELLENAR-X-EXIT
026500            VARYING IN-I FROM 1 BY 1
026600            UNTIL IN-I > (IN-LON-CTA - 4)
026700         MOVE WS-CUENTA-TRABAJO       TO WC-CAN-CUENTA-ENMASC
026800     END-IF
026900*
027000     .
027100 2200-MASK-CUENTA-EXIT.
027200     EXIT.
027300******************************************************************
027400* 2210-RELLENAR-X - CUBRE UNA POSICION DE LA CUENTA CON 'X'       *
027500******************************************************************
027600 2210-RELLENAR-X.
027700*
027800     MOVE CT-X TO WS-CUENTA-TRABAJO(IN-I:1)
027900*
028000     .
028100 2210-RELLENAR-X-EXIT.
028200     EXIT.
028300******************************************************************
028400* 2300-VALIDA-TIVAL - REGLA 3: security_id SE PASA A MAYUSCULAS.  *
028500* UN VALOR EN BLANCO PASA SIN VALIDAR; UN VALOR NO VACIO QUE      *
028600* CONTENGA ALGO DISTINTO DE A-Z/0-9 RECHAZA EL REGISTRO.          *
028700******************************************************************
028800 2300-VALIDA-TIVAL.
028900*
029000     MOVE WC-RAW-TIVAL  TO WC-CAN-TIVAL
029100     INSPECT WC-CAN-TIVAL
029200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
029400*
029500     MOVE 0 TO IN-LON-TIVAL
029600     INSPECT WC-CAN-TIVAL
029700         TALLYING IN-LON-TIVAL FOR CHARACTERS BEFORE INITIAL SPACE
029800*
029900     IF  IN-LON-TIVAL > 0
030000         PERFORM 2310-REVISAR-UN-CARACTER
030100            THRU 2310-REVISAR-UN-CARACTER-EXIT
030200            VARYING IN-I FROM 1 BY 1
030300            UNTIL IN-I > IN-LON-TIVAL OR RC-TIVAL-INVALIDO
030400     END-IF
030500*
030600     .
030700 2300-VALIDA-TIVAL-EXIT.
030800     EXIT.
030900******************************************************************
031000* 2310-REVISAR-UN-CARACTER - VERIFICA UNA POSICION DE TIVAL       *
031100* CONTRA LA CLASE CLASE-TIVAL-VALIDO (A-Z, 0-9)                   *
031200******************************************************************
031300 2310-REVISAR-UN-CARACTER.
031400*
031500     IF  WC-CAN-TIVAL(IN-I:1) IS NOT CLASE-TIVAL-VALIDO
031600         SET RC-TIVAL-INVALIDO TO TRUE
031700         MOVE ME-TIVAL-INVALIDO TO RC-MENSAJE
031800     END-IF
031900*
032000     .
032100 2310-REVISAR-UN-CARACTER-EXIT.
032200     EXIT.
032300******************************************************************
032400* 2400-NORMALIZA-TIPO - REGLA 4: trade_type SE RECORTA Y PASA A   *
032500* MINUSCULAS; 'buy'/'b' ARMA 'B', 'sell'/'s' ARMA 'S'; CUALQUIER  *
032600* OTRO VALOR (INCLUYENDO VACIO) RECHAZA EL REGISTRO.              *
032700******************************************************************
032800 2400-NORMALIZA-TIPO.
032900*
033000     MOVE SPACES TO WS-TIPO-TRIM
033100     MOVE 0      TO IN-LON-TIPO
033200*
033300     INSPECT WC-RAW-TIPO-OPE
033400         TALLYING IN-LON-TIPO FOR CHARACTERS BEFORE INITIAL SPACE
033500*
033600     IF  IN-LON-TIPO > 0
033700         MOVE WC-RAW-TIPO-OPE(1:IN-LON-TIPO) TO WS-TIPO-TRIM
033800         INSPECT WS-TIPO-TRIM
033900             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034000                     TO 'abcdefghijklmnopqrstuvwxyz'
034100     END-IF
034200*
034300     IF  WS-TIPO-TRIM = CT-BUY OR WS-TIPO-TRIM = CT-B-MINUS
034400         SET WC-CAN-ES-COMPRA TO TRUE
034500     ELSE
034600         IF  WS-TIPO-TRIM = CT-SELL OR WS-TIPO-TRIM = CT-S-MINUS
034700             SET WC-CAN-ES-VENTA TO TRUE
034800         ELSE
034900             SET RC-TIPO-OPE-INVALIDO TO TRUE
035000             MOVE ME-TIPO-OPE-INVALIDO TO RC-MENSAJE
035100         END-IF
035200     END-IF
035300*
035400     .
035500 2400-NORMALIZA-TIPO-EXIT.
035600     EXIT.
035700******************************************************************
035800* 2500-CONV-MONTO - REGLA 5, 9: LA CANTIDAD Y EL PRECIO YA LLEGAN *
035900* COMO NUMERICO (CONVERTIDOS POR EL PROGRAMA LLAMADOR A PARTIR    *
036000* DEL TEXTO DECIMAL DEL CSV/MENSAJE); AQUI SOLO SE COPIAN A LA    *
036100* OPERACION CANONICA SI EL INDICADOR DE PRESENCIA ESTA ENCENDIDO. *
036200* NINGUN CAMPO SE REDONDEA; SE CONSERVAN LOS 4 DECIMALES DE LA    *
036300* PIC ORIGINAL (REGLA 9 - SIN COMPONENTE ROUNDED EN ESTA RUTINA). *
036400******************************************************************
036500 2500-CONV-MONTO.
036600*
036700     IF  WC-RAW-CANT-PRESENTE
036800         MOVE WC-RAW-CANTIDAD        TO WC-CAN-CANTIDAD
036900         SET WC-CAN-CANT-PRESENTE    TO TRUE
037000     ELSE
037100         MOVE ZEROS                  TO WC-CAN-CANTIDAD
037200     END-IF
037300*
037400     IF  WC-RAW-PRECIO-PRESENTE
037500         MOVE WC-RAW-PRECIO          TO WC-CAN-PRECIO
037600         SET WC-CAN-PRECIO-PRESENTE  TO TRUE
037700     ELSE
037800         MOVE ZEROS                  TO WC-CAN-PRECIO
037900     END-IF
038000*
038100     .
038200 2500-CONV-MONTO-EXIT.
038300     EXIT.
038400******************************************************************
038500* 2600-GUARDA-TABLA - REGLA 6: BUSCA LA INSTRUCCION EN LA TABLA   *
038600* EN MEMORIA. SI YA EXISTE CON SELLO DE FECHA-HORA ASIGNADO, LO   *
038700* REUTILIZA; SI NO EXISTE O NO TIENE SELLO AUN, TOMA LA FECHA-    *
038800* HORA ACTUAL DEL SISTEMA Y LA DEJA CONSTANCIA EN LA TABLA.       *
038900******************************************************************
039000 2600-GUARDA-TABLA.
039100*
039200     SET TB2-IDX TO 1
039300*
039400     SEARCH TB2-ENTRADA
039500         AT END
039600             PERFORM 2610-ASIGNAR-FECHA-HORA
039700                THRU 2610-ASIGNAR-FECHA-HORA-EXIT
039800             PERFORM 2620-AGREGAR-ENTRADA
039900                THRU 2620-AGREGAR-ENTRADA-EXIT
040000         WHEN TB2-ENTRADA-ACTIVA(TB2-IDX)
040100              AND TB2-INSTR-ID(TB2-IDX) = WC-CAN-INSTR-ID
040200             MOVE TB2-FEC-HORA(TB2-IDX)  TO WC-CAN-FEC-HORA
040300             SET WC-CAN-HORA-ASIGNADA    TO TRUE
040400     END-SEARCH
040500*
040600     .
040700 2600-GUARDA-TABLA-EXIT.
040800     EXIT.
040900******************************************************************
041000* 2610-ASIGNAR-FECHA-HORA - REGLA 6/7: TOMA LA FECHA-HORA ACTUAL  *
041100* DEL SISTEMA PARA UNA INSTRUCCION QUE AUN NO TIENE SELLO.        *
041200******************************************************************
041300 2610-ASIGNAR-FECHA-HORA.
041400*
041500     ACCEPT WS-FEC-AAAAMMDD  FROM DATE YYYYMMDD
041600     ACCEPT WS-HOR-HHMMSSCC  FROM TIME
041700*
041800     MOVE WS-FEC-AAAA     TO WC-CAN-FH-ANO
041900     MOVE WS-FEC-MM       TO WC-CAN-FH-MES
042000     MOVE WS-FEC-DD       TO WC-CAN-FH-DIA
042100     MOVE WS-HOR-HH       TO WC-CAN-FH-HOR
042200     MOVE WS-HOR-MI       TO WC-CAN-FH-MIN
042300     MOVE WS-HOR-SS       TO WC-CAN-FH-SEG
042400*
042500*    ESTE RELOJ DE 3090 SOLO ENTREGA CENTESIMAS DE SEGUNDO; SE
042600*    COMPLETAN LOS MICROSEGUNDOS CON CEROS A LA DERECHA DE LA
042700*    CENTESIMA PARA RESPETAR EL ANCHO DEL CAMPO CANONICO.
042800     MOVE WS-HOR-CC       TO WC-CAN-FH-MICROS (1:2)
042900     MOVE '0000'          TO WC-CAN-FH-MICROS (3:4)
043000*
043100     SET WC-CAN-HORA-ASIGNADA TO TRUE
043200*
043300     .
043400 2610-ASIGNAR-FECHA-HORA-EXIT.
043500     EXIT.
043600******************************************************************
043700* 2620-AGREGAR-ENTRADA - BUSCA EL PRIMER RENGLON LIBRE DE LA      *
043800* TABLA Y DEJA CONSTANCIA DE LA INSTRUCCION Y SU SELLO.           *
043900******************************************************************
044000 2620-AGREGAR-ENTRADA.
044100*
044200     SET TB2-IDX TO 1
044300*
044400     PERFORM 2625-BUSCAR-RENGLON-LIBRE
044500        THRU 2625-BUSCAR-RENGLON-LIBRE-EXIT
044600        VARYING TB2-IDX FROM 1 BY 1
044700        UNTIL TB2-IDX > 500
044800           OR NOT TB2-ENTRADA-ACTIVA(TB2-IDX)
044900*
045000     IF  TB2-IDX NOT > 500
045100         MOVE WC-CAN-INSTR-ID       TO TB2-INSTR-ID(TB2-IDX)
045200         MOVE WC-CAN-FEC-HORA       TO TB2-FEC-HORA(TB2-IDX)
045300         SET TB2-ENTRADA-ACTIVA(TB2-IDX) TO TRUE
045400         ADD 1 TO CN-TB2-OCUPADAS
045500     ELSE
045600*        TABLA LLENA (500 INSTRUCCIONES DISTINTAS EN LA CORRIDA) -
045700*        LA OPERACION SIGUE SU CURSO SIN QUEDAR EN LA TABLA; SI
045800*        SE VUELVE A ARMAR EN SOBRE, RECIBIRA UN NUEVO SELLO.
045900         CONTINUE
046000     END-IF
046100*
046200     .
046300 2620-AGREGAR-ENTRADA-EXIT.
046400     EXIT.
046500******************************************************************
046600* 2625-BUSCAR-RENGLON-LIBRE - CUERPO DEL PERFORM VARYING; LA      *
046700* BUSQUEDA SE RESUELVE POR COMPLETO EN LA CLAUSULA VARYING/UNTIL  *
046800* DEL PARRAFO LLAMADOR, ESTE PARRAFO NO TIENE TRABAJO PROPIO.     *
046900******************************************************************
047000 2625-BUSCAR-RENGLON-LIBRE.
047100*
047200     CONTINUE
047300*
047400     .
047500 2625-BUSCAR-RENGLON-LIBRE-EXIT.
047600     EXIT.
047700******************************************************************
047800* 2700-ARMA-SOBRE - REGLA 8: ARMA EL SOBRE PLATAFORMA-TRADE A     *
047900* PARTIR DE LA OPERACION CANONICA. EL MONTO DEL SOBRE SIEMPRE     *
048000* PROVIENE DE LA CANTIDAD, NUNCA DEL PRECIO.                      *
048100******************************************************************
048200 2700-ARMA-SOBRE.
048300*
048400     MOVE WC-CAN-INSTR-ID            TO WC-PLT-ID
048500     MOVE WC-CAN-CUENTA-ENMASC       TO WC-PLT-CUENTA
048600     MOVE WC-CAN-TIVAL               TO WC-PLT-TIVAL
048700     MOVE WC-CAN-TIPO-OPE            TO WC-PLT-TIPO-OPE
048800     MOVE WC-CAN-CANTIDAD            TO WC-PLT-MONTO
048900*
049000     PERFORM 2750-FORMATEA-HORA-ISO
049100        THRU 2750-FORMATEA-HORA-ISO-EXIT
049200*
049300     .
049400 2700-ARMA-SOBRE-EXIT.
049500     EXIT.
049600******************************************************************
049700* 2750-FORMATEA-HORA-ISO - REGLA 7: RENDERIZA EL SELLO CANONICO   *
049800* (YA DESCOMPUESTO VIA REDEFINES EN TC1WC001) COMO UN INSTANTE    *
049900* ISO-8601 EN UTC, p.ej. 2026-07-14T13:05:09.123456Z. LA HORA     *
050000* LOCAL SE ETIQUETA COMO UTC SIN CONVERSION DE ZONA HORARIA.      *
050100******************************************************************
050200 2750-FORMATEA-HORA-ISO.
050300*
050400     MOVE SPACES TO WC-PLT-FEC-HORA-ISO
050500*
050600     STRING WC-CAN-FH-ANO     DELIMITED BY SIZE
050700            '-'               DELIMITED BY SIZE
050800            WC-CAN-FH-MES     DELIMITED BY SIZE
050900            '-'               DELIMITED BY SIZE
051000            WC-CAN-FH-DIA     DELIMITED BY SIZE
051100            'T'               DELIMITED BY SIZE
051200            WC-CAN-FH-HOR     DELIMITED BY SIZE
051300            ':'               DELIMITED BY SIZE
051400            WC-CAN-FH-MIN     DELIMITED BY SIZE
051500            ':'               DELIMITED BY SIZE
051600            WC-CAN-FH-SEG     DELIMITED BY SIZE
051700            '.'               DELIMITED BY SIZE
051800            WC-CAN-FH-MICROS  DELIMITED BY SIZE
051900            'Z'               DELIMITED BY SIZE
052000         INTO WC-PLT-FEC-HORA-ISO
052100     END-STRING
052200*
052300     .
052400 2750-FORMATEA-HORA-ISO-EXIT.
052500     EXIT.
