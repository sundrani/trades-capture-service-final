000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TC1C002                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/01/1990                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CAPTURA DE OPERACIONES (CAPOP)                    *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA QUE ATIENDE UNA SOLA INSTRUCCION DE      *
001200*               OPERACION (ARCHIVO DE MENSAJE UNICO SINGTRDE),    *
001300*               LA CANONICALIZA LLAMANDO A TC2C001 Y PUBLICA EL   *
001400*               SOBRE PLATAFORMA-TRADE REINTENTANDO LA ESCRITURA  *
001500*               HASTA 3 VECES CON ESPERA CRECIENTE ENTRE          *
001600*               INTENTOS, TAL COMO LO HACIA EL ENLACE DE COLA DEL *
001700*               SISTEMA ORIGINAL.                                *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100*
002200 PROGRAM-ID.   TC1C002.
002300 AUTHOR.       R. M. GUZMAN.
002400 INSTALLATION. FACTORIA - MERCADO LIBRE DE DIVISAS.
002500 DATE-WRITTEN. 11/01/1990.
002600 DATE-COMPILED.
002700 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
002800******************************************************************
002900*     HISTORIAL DE CAMBIOS                                      *
003000*                                                                *
003100*     FECHA      AUTOR   TICKET     DESCRIPCION                 *
003200*     11/01/1990 RMG     CAPOP-012  VERSION INICIAL - ATIENDE     *
003300*                                   EL ARCHIVO DE TRANSACCION    *
003400*                                   UNICA DEL ENLACE DE COLA     *
003500*     19/07/1993 HCP     CAPOP-017  ENMASCARA NUMERO DE CUENTA   *
003600*                                   ANTES DE ESCRIBIR EL SOBRE   *
003700*     08/02/1996 RMG     CAPOP-018  AGREGA REINTENTO DE          *
003800*                                   PUBLICACION CON ESPERA       *
003900*                                   CRECIENTE (1S, 2S)           *
004000*     27/10/1998 YGM     CAPOP-019  AJUSTE DE SIGLO (Y2K) EN EL  *
004100*                                   SELLO DE FECHA-HORA DEL      *
004200*                                   SOBRE PLATAFORMA-TRADE       *
004300*     19/09/2002 JLF     CAPOP-047  RENOMBRA CAMPO MONTO A       *
004400*                                   CANTIDAD EN TODO EL SOBRE    *
004500*     22/01/2004 JLF     CAPOP-056  AGREGA MENSAJE A SYSOUT      *
004600*                                   CUANDO SE AGOTAN LOS 3       *
004700*                                   INTENTOS DE PUBLICACION      *
004800*     30/07/2007 HCP     CAPOP-066  DEJA DE ESCRIBIR TOTALES DE  *
004900*                                   CONTROL; LA PLATAFORMA LOS   *
005000*                                   CALCULA DEL LADO CONTABLE    *
005100*     05/02/2008 RMG     CAPOP-071  AJUSTA SOBRE PLATAFORMA-TRADE*
005200*                                   PARA EL ENSANCHE DE WC-PLT-  *
005300*                                   FEC-HORA-ISO EN TC1WC001      *
005400*     19/05/2008 JLF     CAPOP-072  AGREGA CONTEO DE COMAS Y     *
005500*                                   LARGO DE FILA A LA BITACORA  *
005600*                                   DE DIAGNOSTICO DEL MENSAJE    *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SOURCE-COMPUTER.  FACTORIA-3090.
006300 OBJECT-COMPUTER.  FACTORIA-3090.
006400 SPECIAL-NAMES.
006500     C01             IS TOP-OF-FORM
006600     CLASS CLASE-TIVAL-VALIDO IS 'A' THRU 'Z' '0' THRU '9'
006700     UPSI-0          ON STATUS IS UPSI-0-ENCENDIDO
006800                      OFF STATUS IS UPSI-0-APAGADO.
006900*
007000 INPUT-OUTPUT SECTION.
007100*
007200 FILE-CONTROL.
007300     SELECT SINGLE-TRADE-FILE   ASSIGN TO SINGTRDE
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-SINGLE-TRADE.
007600*
007700     SELECT PLATFORM-TRADE-FILE ASSIGN TO PLATTRDE
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-PLATFORM-TRADE.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  SINGLE-TRADE-FILE
008600     RECORD CONTAINS 250 CHARACTERS
008700     LABEL RECORD IS STANDARD.
008800 01  SINGLE-TRADE-REC               PIC X(250).
008900*    CAPOP-012 - VISTA DE COLUMNAS FIJAS HEREDADA DEL FORMATO DE
009000*    MENSAJE UNICO ORIGINAL DEL ENLACE DE COLA, CONSERVADA PARA
009100*    CONTRASTAR CONTEOS CONTRA EL FORMATO CSV ACTUAL
009200 01  SINGLE-TRADE-REC-RE REDEFINES SINGLE-TRADE-REC.
009300     05  ST-LEG-INSTR-ID             PIC X(36).
009400     05  ST-LEG-CUENTA               PIC X(20).
009500     05  ST-LEG-TIVAL                PIC X(12).
009600     05  ST-LEG-TIPO-OPE             PIC X(10).
009700     05  ST-LEG-CANTIDAD             PIC X(15).
009800     05  ST-LEG-PRECIO               PIC X(15).
009900     05  FILLER                      PIC X(142).
010000*
010100 FD  PLATFORM-TRADE-FILE
010200     RECORD CONTAINS 160 CHARACTERS
010300     LABEL RECORD IS STANDARD.
010400 01  PLATFORM-TRADE-REC             PIC X(160).
010500*
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*                AREA DE CONTANTES                               *
010900******************************************************************
011000 01  CT-CONTANTES.
011100     05  CT-PROGRAMA                 PIC X(07)   VALUE 'TC1C002'.
011200     05  CT-TC2C001                  PIC X(08)   VALUE 'TC2C001'.
011300     05  CT-SI                       PIC X(01)   VALUE 'S'.
011400     05  CT-NO                       PIC X(01)   VALUE 'N'.
011500     05  CT-COMA                     PIC X(01)   VALUE ','.
011600     05  CT-MAX-INTENTOS             PIC 9(01)   VALUE 3.
011700******************************************************************
011800*                AREA DE SWITCHES                                *
011900******************************************************************
012000 01  SW-SWITCHES.
012100     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.
012200         88  FIN-ARCHIVO                         VALUE 'S'.
012300         88  NO-FIN-ARCHIVO                       VALUE 'N'.
012400     05  SW-PUBLICADO                PIC X(01)   VALUE 'N'.
012500         88  PUBLICADO                           VALUE 'S'.
012600         88  NO-PUBLICADO                        VALUE 'N'.
012700******************************************************************
012800*                AREA DE CONTADORES                              *
012900******************************************************************
013000 01  CN-CONTADORES.
013100     05  CN-LEIDOS                   PIC 9(07)   COMP-3 VALUE 0.
013200     05  CN-EMITIDOS                 PIC 9(07)   COMP-3 VALUE 0.
013300     05  CN-RECHAZADOS               PIC 9(07)   COMP-3 VALUE 0.
013400     05  CN-FALLOS-PUBLICACION       PIC 9(07)   COMP-3 VALUE 0.
013500******************************************************************
013600*                AREA DE INDICES                                 *
013700******************************************************************
013800 01  IN-INDICES.
013900     05  IN-INTENTO                  PIC S9(03)  COMP   VALUE 0.
014000     05  IN-SEGUNDO-ESPERA           PIC S9(03)  COMP   VALUE 0.
014100     05  IN-CICLO-ESPERA             PIC S9(07)  COMP   VALUE 0.
014200******************************************************************
014300*     CAPOP-056 - CONTADORES SUELTOS DE BITACORA (NO FORMAN        *
014400*     PARTE DE NINGUN GRUPO; SE DECLARAN A NIVEL 77 POR HABITO     *
014500*     DEL AREA PARA CONTADORES DE VIDA CORTA)                      *
014600******************************************************************
014700 77  WS-77-COMAS-CSV                 PIC S9(03)  COMP   VALUE 0.
014800 77  WS-77-LARGO-FILA-CSV             PIC S9(05)  COMP   VALUE 0.
014900******************************************************************
015000*                AREA DE MENSAJES                                *
015100******************************************************************
015200 01  ME-MENSAJES-ERROR.
015300     05  ME-RECHAZO.
015400         10  FILLER            PIC X(18) VALUE 'TC1C002 RECHAZO =>'.
015500         10  ME-RECHAZO-ID     PIC X(36).
015600         10  FILLER            PIC X(10) VALUE ' MOTIVO =>'.
015700         10  ME-RECHAZO-TEXTO  PIC X(60).
015800     05  ME-FALLO-PUBLICACION.
015900         10  FILLER            PIC X(26)
016000             VALUE 'TC1C002 NO PUBLICO TRAS 3 '.
016100         10  FILLER            PIC X(17)
016200             VALUE 'INTENTOS - ID =>'.
016300         10  ME-FALLO-ID       PIC X(36).
016400******************************************************************
016500*                AREA DE ESTADO DE ARCHIVOS                      *
016600******************************************************************
016700 01  FS-ESTADOS-ARCHIVO.
016800     05  FS-SINGLE-TRADE              PIC X(02).
016900         88  FS-SINGLE-OK                        VALUE '00'.
017000         88  FS-SINGLE-EOF                        VALUE '10'.
017100     05  FS-PLATFORM-TRADE            PIC X(02).
017200         88  FS-PLT-OK                          VALUE '00'.
017300******************************************************************
017400*          AREA DE PARTICION DE LA FILA CSV                      *
017500******************************************************************
017600 01  WS-CSV-CAMPOS.
017700     05  WS-CSV-INSTR-ID             PIC X(36).
017800     05  WS-CSV-CUENTA               PIC X(20).
017900     05  WS-CSV-TIVAL                PIC X(12).
018000     05  WS-CSV-TIPO-OPE             PIC X(10).
018100     05  WS-CSV-CANTIDAD-TXT         PIC X(15).
018200     05  WS-CSV-PRECIO-TXT           PIC X(15).
018300     05  FILLER                      PIC X(10).
018400*    CAPOP-056 - VISTA DEL INSTRUCTIONID EN DOS MITADES, USADA EN
018500*    LA BITACORA DE FALLO DE PUBLICACION CUANDO EL TEXTO COMPLETO
018600*    NO CABE EN UNA SOLA LINEA DE SYSOUT
018700 01  WS-CSV-CAMPOS-RE REDEFINES WS-CSV-CAMPOS.
018800     05  WS-CSV-INSTR-ID-PFJ         PIC X(18).
018900     05  WS-CSV-INSTR-ID-SFJ         PIC X(18).
019000     05  FILLER                      PIC X(82).
019100******************************************************************
019200*     AREA DE CONVERSION DE TEXTO DECIMAL A NUMERICO             *
019300*     (CAPOP-012 - MISMO PATRON DE CONVERSION USADO EN TC1C001,   *
019400*     SIN FUNCIONES INTRINSECAS)                                  *
019500******************************************************************
019600 01  WS-CONVERSION-DECIMAL.
019700     05  WS-CONV-TEXTO               PIC X(15).
019800     05  WS-CONV-TEXTO-SINSIGNO      PIC X(15).
019900     05  WS-CONV-SIGNO               PIC X(01).
020000     05  WS-CONV-ENTERO-TXT          PIC X(09) JUSTIFIED RIGHT.
020100     05  WS-CONV-DECIMAL-TXT         PIC X(04).
020200     05  WS-CONV-COMBINADO.
020300         10  WS-CONV-COMB-ENTERO     PIC 9(09).
020400         10  WS-CONV-COMB-DECIM      PIC 9(04).
020500     05  WS-CONV-VALOR REDEFINES WS-CONV-COMBINADO
020600                                     PIC S9(09)V9(04).
020700******************************************************************
020800*                AREAS DE LLAMADA A TC2C001                      *
020900******************************************************************
021000 01  WS-TC1-WC-INTERFAZ.
021100     COPY TC1WC001.
021200*
021300 01  WS-TC1-RC-RETORNO.
021400     COPY TC1RC001.
021500*
021600 PROCEDURE DIVISION.
021700*
021800 MAINLINE.
021900*
022000     PERFORM 1000-INICIO
022100        THRU 1000-INICIO-EXIT
022200*
022300     PERFORM 2000-PROCESO
022400        THRU 2000-PROCESO-EXIT
022500        UNTIL FIN-ARCHIVO
022600*
022700     PERFORM 3000-FIN
022800        THRU 3000-FIN-EXIT
022900*
023000     STOP RUN.
023100******************************************************************
023200* 1000-INICIO - ABRE ARCHIVOS Y LEE LA UNICA FILA DE TRANSACCION  *
023300******************************************************************
023400 1000-INICIO.
023500*
023600     OPEN INPUT  SINGLE-TRADE-FILE
023700     IF  NOT FS-SINGLE-OK
023800         DISPLAY 'TC1C002 - NO ABRE SINGTRDE - FS='
023900                 FS-SINGLE-TRADE
024000         MOVE 'S' TO SW-FIN-ARCHIVO
024100         GO TO 1000-INICIO-EXIT
024200     END-IF
024300*
024400     OPEN OUTPUT PLATFORM-TRADE-FILE
024500     IF  NOT FS-PLT-OK
024600         DISPLAY 'TC1C002 - NO ABRE PLATTRDE - FS='
024700                 FS-PLATFORM-TRADE
024800         MOVE 'S' TO SW-FIN-ARCHIVO
024900         GO TO 1000-INICIO-EXIT
025000     END-IF
025100*
025200     READ SINGLE-TRADE-FILE
025300         AT END
025400             MOVE 'S' TO SW-FIN-ARCHIVO
025500     END-READ
025600*
025700     .
025800 1000-INICIO-EXIT.
025900     EXIT.
026000******************************************************************
026100* 2000-PROCESO - CANONICALIZA LA UNICA INSTRUCCION Y LA PUBLICA   *
026200******************************************************************
026300 2000-PROCESO.
026400*
026500     ADD 1 TO CN-LEIDOS
026600*
026700     PERFORM 2100-PARTIR-FILA-CSV
026800        THRU 2100-PARTIR-FILA-CSV-EXIT
026900*
027000     PERFORM 2200-TRATAR-REGISTRO
027100        THRU 2200-TRATAR-REGISTRO-EXIT
027200*
027300     MOVE 'S' TO SW-FIN-ARCHIVO
027400*
027500     .
027600 2000-PROCESO-EXIT.
027700     EXIT.
027800******************************************************************
027900* 2100-PARTIR-FILA-CSV - DESCOMPONE LA FILA EN SUS CAMPOS         *
028000* COLUMNAS: instructionId, account_number, security_id,          *
028100*           trade_type, quantity, price                          *
028200******************************************************************
028300 2100-PARTIR-FILA-CSV.
028400*
028500     INITIALIZE WS-CSV-CAMPOS
028600*
028700     MOVE ZERO TO WS-77-COMAS-CSV
028800     INSPECT SINGLE-TRADE-REC TALLYING WS-77-COMAS-CSV
028900         FOR ALL CT-COMA
029000     INSPECT SINGLE-TRADE-REC TALLYING WS-77-LARGO-FILA-CSV
029100         FOR CHARACTERS BEFORE INITIAL SPACE
029200     UNSTRING SINGLE-TRADE-REC
029300         DELIMITED BY CT-COMA
029400         INTO WS-CSV-INSTR-ID
029500              WS-CSV-CUENTA
029600              WS-CSV-TIVAL
029700              WS-CSV-TIPO-OPE
029800              WS-CSV-CANTIDAD-TXT
029900              WS-CSV-PRECIO-TXT
030000     END-UNSTRING
030100*
030200     .
030300 2100-PARTIR-FILA-CSV-EXIT.
030400     EXIT.
030500******************************************************************
030600* 2150-CONVERTIR-DECIMAL - PASA WS-CONV-TEXTO (TEXTO CON PUNTO    *
030700* DECIMAL Y SIGNO OPCIONAL) A WS-CONV-VALOR, SIN FUNCIONES        *
030800* INTRINSECAS. EL LLAMADOR DEJA EL RESULTADO EN WS-CONV-VALOR.    *
030900******************************************************************
031000 2150-CONVERTIR-DECIMAL.
031100*
031200     INITIALIZE WS-CONV-TEXTO-SINSIGNO
031300                WS-CONV-SIGNO
031400                WS-CONV-ENTERO-TXT
031500                WS-CONV-DECIMAL-TXT
031600                WS-CONV-COMBINADO
031700*
031800     IF  WS-CONV-TEXTO(1:1) = '-'
031900         MOVE '-'                     TO WS-CONV-SIGNO
032000         MOVE WS-CONV-TEXTO(2:14)     TO WS-CONV-TEXTO-SINSIGNO
032100     ELSE
032200         MOVE '+'                     TO WS-CONV-SIGNO
032300         MOVE WS-CONV-TEXTO           TO WS-CONV-TEXTO-SINSIGNO
032400     END-IF
032500*
032600     UNSTRING WS-CONV-TEXTO-SINSIGNO
032700         DELIMITED BY '.'
032800         INTO WS-CONV-ENTERO-TXT
032900              WS-CONV-DECIMAL-TXT
033000     END-UNSTRING
033100*
033200     INSPECT WS-CONV-ENTERO-TXT  REPLACING LEADING SPACE BY '0'
033300     INSPECT WS-CONV-DECIMAL-TXT REPLACING ALL SPACE BY '0'
033400*
033500     MOVE WS-CONV-ENTERO-TXT          TO WS-CONV-COMB-ENTERO
033600     MOVE WS-CONV-DECIMAL-TXT         TO WS-CONV-COMB-DECIM
033700*
033800     IF  WS-CONV-SIGNO = '-'
033900         COMPUTE WS-CONV-VALOR = WS-CONV-VALOR * -1
034000     END-IF
034100*
034200     .
034300 2150-CONVERTIR-DECIMAL-EXIT.
034400     EXIT.
034500******************************************************************
034600* 2200-TRATAR-REGISTRO - CANONICALIZA Y PUBLICA CON REINTENTO     *
034700******************************************************************
034800 2200-TRATAR-REGISTRO.
034900*
035000     INITIALIZE WC-RAW-OPERACION
035100*
035200     MOVE WS-CSV-INSTR-ID             TO WC-RAW-INSTR-ID
035300     MOVE WS-CSV-CUENTA               TO WC-RAW-CUENTA
035400     MOVE WS-CSV-TIVAL                TO WC-RAW-TIVAL
035500     MOVE WS-CSV-TIPO-OPE             TO WC-RAW-TIPO-OPE
035600*
035700     IF  WS-CSV-CANTIDAD-TXT NOT = SPACES
035800         MOVE CT-SI TO WC-RAW-CANTIDAD-IND
035900     ELSE
036000         MOVE CT-NO TO WC-RAW-CANTIDAD-IND
036100     END-IF
036200*
036300     IF  WS-CSV-PRECIO-TXT NOT = SPACES
036400         MOVE CT-SI TO WC-RAW-PRECIO-IND
036500     ELSE
036600         MOVE CT-NO TO WC-RAW-PRECIO-IND
036700     END-IF
036800*
036900     MOVE CT-PROGRAMA                 TO WC-AUD-PROGRAMA-ORIGEN
037000     MOVE CN-LEIDOS                   TO WC-AUD-LINEA-CSV
037100*
037200     IF  WC-RAW-CANT-PRESENTE
037300         MOVE WS-CSV-CANTIDAD-TXT     TO WS-CONV-TEXTO
037400         PERFORM 2150-CONVERTIR-DECIMAL
037500            THRU 2150-CONVERTIR-DECIMAL-EXIT
037600         MOVE WS-CONV-VALOR           TO WC-RAW-CANTIDAD
037700     ELSE
037800         MOVE ZEROS                   TO WC-RAW-CANTIDAD
037900     END-IF
038000*
038100     IF  WC-RAW-PRECIO-PRESENTE
038200         MOVE WS-CSV-PRECIO-TXT       TO WS-CONV-TEXTO
038300         PERFORM 2150-CONVERTIR-DECIMAL
038400            THRU 2150-CONVERTIR-DECIMAL-EXIT
038500         MOVE WS-CONV-VALOR           TO WC-RAW-PRECIO
038600     ELSE
038700         MOVE ZEROS                   TO WC-RAW-PRECIO
038800     END-IF
038900*
039000     CALL CT-TC2C001    USING WS-TC1-WC-INTERFAZ
039100                               WS-TC1-RC-RETORNO
039200*
039300     IF  RC-CORRECTO
039400         ADD 1 TO CN-EMITIDOS
039500         PERFORM 2500-PUBLICAR-CON-REINTENTO
039600            THRU 2500-PUBLICAR-CON-REINTENTO-EXIT
039700     ELSE
039800         ADD 1 TO CN-RECHAZADOS
039900         MOVE WC-RAW-INSTR-ID          TO ME-RECHAZO-ID
040000         MOVE RC-MENSAJE                TO ME-RECHAZO-TEXTO
040100         DISPLAY ME-RECHAZO
040200     END-IF
040300*
040400     .
040500 2200-TRATAR-REGISTRO-EXIT.
040600     EXIT.
040700******************************************************************
040800* 2500-PUBLICAR-CON-REINTENTO - REGLA 10: INTENTA ESCRIBIR EL     *
040900* SOBRE HASTA 3 VECES. SI FALLA EL INTENTO N, ESPERA N SEGUNDOS   *
041000* (1S TRAS EL INTENTO 1, 2S TRAS EL INTENTO 2) ANTES DE           *
041100* REINTENTAR. SI LOS 3 INTENTOS FALLAN, EL REGISTRO SE DA POR     *
041200* NO PUBLICADO Y SE DEJA CONSTANCIA EN SYSOUT PARA EL LLAMADOR.   *
041300******************************************************************
041400 2500-PUBLICAR-CON-REINTENTO.
041500*
041600     MOVE 'N'                         TO SW-PUBLICADO
041700     MOVE 0                           TO IN-INTENTO
041800*
041900     PERFORM 2510-INTENTO-PUBLICACION
042000        THRU 2510-INTENTO-PUBLICACION-EXIT
042100        UNTIL PUBLICADO OR IN-INTENTO NOT < CT-MAX-INTENTOS
042200*
042300     IF  NOT PUBLICADO
042400         ADD 1 TO CN-FALLOS-PUBLICACION
042500         MOVE WC-RAW-INSTR-ID          TO ME-FALLO-ID
042600         DISPLAY ME-FALLO-PUBLICACION
042700     END-IF
042800*
042900     .
043000 2500-PUBLICAR-CON-REINTENTO-EXIT.
043100     EXIT.
043200******************************************************************
043300* 2510-INTENTO-PUBLICACION - UN INTENTO DE ESCRITURA DEL SOBRE.   *
043400* WC-AUD-INTENTO-PUB QUEDA EN LA BITACORA PARA TC2C001.           *
043500******************************************************************
043600 2510-INTENTO-PUBLICACION.
043700*
043800     ADD 1 TO IN-INTENTO
043900     MOVE IN-INTENTO                  TO WC-AUD-INTENTO-PUB
044000*
044100     MOVE SPACES TO PLATFORM-TRADE-REC
044200*
044300     STRING WC-PLT-ID          DELIMITED BY SPACE
044400            CT-COMA            DELIMITED BY SIZE
044500            WC-PLT-CUENTA      DELIMITED BY SPACE
044600            CT-COMA            DELIMITED BY SIZE
044700            WC-PLT-TIVAL       DELIMITED BY SPACE
044800            CT-COMA            DELIMITED BY SIZE
044900            WC-PLT-TIPO-OPE    DELIMITED BY SIZE
045000            CT-COMA            DELIMITED BY SIZE
045100            WC-PLT-MONTO       DELIMITED BY SIZE
045200            CT-COMA            DELIMITED BY SIZE
045300            WC-PLT-FEC-HORA-ISO DELIMITED BY SPACE
045400         INTO PLATFORM-TRADE-REC
045500     END-STRING
045600*
045700     WRITE PLATFORM-TRADE-REC
045800*
045900     IF  FS-PLT-OK
046000         MOVE 'S' TO SW-PUBLICADO
046100     ELSE
046200         IF  IN-INTENTO < CT-MAX-INTENTOS
046300             MOVE IN-INTENTO          TO IN-SEGUNDO-ESPERA
046400             PERFORM 2520-ESPERAR-SEGUNDOS
046500                THRU 2520-ESPERAR-SEGUNDOS-EXIT
046600         END-IF
046700     END-IF
046800*
046900     .
047000 2510-INTENTO-PUBLICACION-EXIT.
047100     EXIT.
047200******************************************************************
047300* 2520-ESPERAR-SEGUNDOS - ESPERA SIMULADA DE IN-SEGUNDO-ESPERA    *
047400* SEGUNDOS ENTRE INTENTOS DE PUBLICACION (NO HAY RUTINA DE        *
047500* SUSPENSION EN ESTE SHOP; SE EMULA CON UN CICLO DE CONTEO).      *
047600******************************************************************
047700 2520-ESPERAR-SEGUNDOS.
047800*
047900     PERFORM 2521-UN-SEGUNDO-ESPERA
048000        THRU 2521-UN-SEGUNDO-ESPERA-EXIT
048100        IN-SEGUNDO-ESPERA TIMES
048200*
048300     .
048400 2520-ESPERAR-SEGUNDOS-EXIT.
048500     EXIT.
048600******************************************************************
048700* 2521-UN-SEGUNDO-ESPERA - UN SEGUNDO DE ESPERA SIMULADA          *
048800******************************************************************
048900 2521-UN-SEGUNDO-ESPERA.
049000*
049100     MOVE 0 TO IN-CICLO-ESPERA
049200*
049300     PERFORM 2522-UN-CICLO-ESPERA
049400        THRU 2522-UN-CICLO-ESPERA-EXIT
049500        UNTIL IN-CICLO-ESPERA NOT < 1000000
049600*
049700     .
049800 2521-UN-SEGUNDO-ESPERA-EXIT.
049900     EXIT.
050000******************************************************************
050100* 2522-UN-CICLO-ESPERA - UNA VUELTA DEL CICLO DE CONTEO           *
050200******************************************************************
050300 2522-UN-CICLO-ESPERA.
050400*
050500     ADD 1 TO IN-CICLO-ESPERA
050600*
050700     .
050800 2522-UN-CICLO-ESPERA-EXIT.
050900     EXIT.
051000******************************************************************
051100* 3000-FIN - CIERRA ARCHIVOS Y DEJA CONSTANCIA EN SYSOUT          *
051200******************************************************************
051300 3000-FIN.
051400*
051500     IF  FS-SINGLE-OK OR FS-SINGLE-EOF
051600         CLOSE SINGLE-TRADE-FILE
051700     END-IF
051800*
051900     CLOSE PLATFORM-TRADE-FILE
052000*
052100     DISPLAY 'TC1C002 - LEIDOS       = ' CN-LEIDOS
052200     DISPLAY 'TC1C002 - EMITIDOS     = ' CN-EMITIDOS
052300     DISPLAY 'TC1C002 - RECHAZADOS   = ' CN-RECHAZADOS
052400     DISPLAY 'TC1C002 - NO PUBLICADOS= ' CN-FALLOS-PUBLICACION
052500*
052600     .
052700 3000-FIN-EXIT.
052800     EXIT.
