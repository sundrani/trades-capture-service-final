000100******************************************************************
000200*                                                                *
000300*  COPY:    TC1RC001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CAPTURA DE OPERACIONES (CAPOP)                    *
001000*                                                                *
001100*  DESCRIPCION: AREA GENERICA DE CODIGO DE RETORNO DEVUELTA POR  *
001200*               LA RUTINA TC2C001 A SUS LLAMADORES. SIGUE EL     *
001300*               MISMO PATRON DE RETORNO GENERICO USADO POR LAS  *
001400*               RUTINAS DE SERVICIO DE LA APLICACION V1.         *
001500*                                                                *
001600******************************************************************
001700*     HISTORIAL DE CAMBIOS                                      *
001800*                                                                *
001900*     FECHA      AUTOR   TICKET     DESCRIPCION                 *
002000*     14/03/1987 JLF     CAPOP-001  VERSION INICIAL             *
002100*     15/06/1991 RMG     CAPOP-016  AGREGA RC-TIVAL-INVALIDO     *
002200*     27/10/1998 YGM     CAPOP-019  AJUSTE Y2K EN FECHA DE SELLO *
002300*     14/04/2000 HCP     CAPOP-032  AGREGA RC-TIPO-OPE-INVALIDO  *
002400*     11/03/2005 RMG     CAPOP-059  AMPLIA RC-MENSAJE A X(60)    *
002500*                                   PARA DETALLE DE TC2C001      *
002600*     02/06/2008 HCP     CAPOP-074  QUITA EL 01 PROPIO DE ESTE   *
002700*                                   MIEMBRO (VER CAPOP-073 EN    *
002800*                                   TC1WC001); QUITA TAMBIEN     *
002900*                                   RC-RECHAZADO, QUE NUNCA SE    *
003000*                                   LLEGO A USAR EN TC2C001       *
003100******************************************************************
003200*
003300*    CAPOP-074 - EL 01 ENVOLVENTE LO PONE CADA PROGRAMA CONSUMIDOR
003400*    (01 ... COPY TC1RC001); ESTE MIEMBRO EMPIEZA EN EL NIVEL 05
003500*
003600     05  RC-CODIGO                   PIC S9(04) COMP-3.
003700         88  RC-CORRECTO                         VALUE +0.
003800         88  RC-TIVAL-INVALIDO                    VALUE +4.
003900         88  RC-TIPO-OPE-INVALIDO                 VALUE +8.
004000*
004100     05  RC-MENSAJE                  PIC X(60) VALUE SPACES.
004200*
004300     05  FILLER                      PIC X(10).
